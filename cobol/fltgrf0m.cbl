000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     FLTGRF0M.
000400 AUTHOR.         W. KOHLER.
000500 INSTALLATION.   WSOFT RECHENZENTRUM - FAHRPLANWESEN.
000600 DATE-WRITTEN.   1988-11-03.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2001-04-17
001200* Letzte Version   :: D.01.00
001300* Kurzbeschreibung :: Fahrplan-Graph (Kanten je Startflughafen) und
001400*                     Suche nach fruehester Ankunft (FLTDRV0O-Modul)
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*------------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                           *
002000*---------|------------|-----|-------------------------------------*
002100* A.00.00 | 1988-11-03 | WK  | Neuerstellung - Kantentabelle je     *
002200*         |            |     | Fahrplanzeile, keine Suche           *
002300* A.01.00 | 1989-09-05 | WK  | Flughafentabelle eingefuehrt, damit   *
002400*         |            |     | auch reine Zielflughaefen bekannt     *
002500*         |            |     | sind                                  *
002600* B.00.00 | 1991-04-12 | RSC | Fruehester-Ankunft-Suche (Dijkstra-   *
002700*         |            |     | Art) mit Warteschlangentabelle        *
002800*         |            |     | eingebaut                             *
002900* B.01.00 | 1993-06-08 | RSC | Mindestumsteigezeit (Anschlussregel)  *
003000*         |            |     | bei der Kantenrelaxation ergaenzt     *
003100* C.00.00 | 1995-07-19 | HGR | Aufteilung Bauen/Suchen ueber         *
003200*         |            |     | GRF-FUNCTION (BLD / QRY)              *
003300* C.01.00 | 1998-10-02 | DPM | JAHR-2000-UMSTELLUNG: Tabellengroessen*
003400*         |            |     | und Zaehler auf COMP-Vierbyte geprueft*
003500* C.02.00 | 1999-02-11 | DPM | Ticket SSF-4471: Ueberlaufpruefung fuer*
003600*         |            |     | Kanten-, Flughafen- und Warteschlange *
003700* D.00.00 | 1999-11-30 | AHN | Ticket SSF-4711: Fruehzeitiger        *
003800*         |            |     | Suchabbruch beim Ziehen des Zielflug- *
003900*         |            |     | hafens aus der Warteschlange          *
004000* D.01.00 | 2001-04-17 | AHN | Ticket SSF-4933: veraltete            *
004100*         |            |     | Warteschlangeneintraege (stale) beim  *
004200*         |            |     | Ziehen sauber verworfen                *
004300*------------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* FLTGRF0M verwaltet den Fahrplan als Kantenliste (eine Kante je
004800* Fahrplanzeile, Schluessel = Startflughafen) und beantwortet
004900* Anfragen nach der fruehesten Ankunftszeit zwischen zwei
005000* Flughaefen unter Beachtung einer Mindestumsteigezeit. Zwei
005100* Funktionen stehen ueber GRF-FUNCTION zur Verfuegung:
005200*   BLD = eine Fahrplanzeile in die Kantentabelle aufnehmen
005300*         (ruft FLTUTL0M, um Wochentag/Uhrzeit/Dauer in
005400*         Wochenminuten umzurechnen)
005500*   QRY = fruehester-Ankunft-Suche zwischen zwei Flughaefen
005600* Die Kanten- und Flughafentabellen bleiben ueber alle Aufrufe des
005700* Moduls hinweg (WORKING-STORAGE) erhalten - sie werden erst mit
005800* den BLD-Aufrufen waehrend des Fahrplan-Einlesens gefuellt und von
005900* den nachfolgenden QRY-Aufrufen unveraendert weiterverwendet.
006000* Es findet KEINE woechentliche Wiederholung von Fluegen statt -
006100* jede Fahrplanzeile liefert genau eine Kante mit einem festen
006200* Abflug-/Ankunftszeitpunkt; das ist Absicht und wird nicht durch
006300* zusaetzliche Kanten "repariert".
006400*
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!$%&/=*+".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 WORKING-STORAGE SECTION.
008350*--------------------------------------------------------------------*
008360* Anzahl bislang gefundener Pfad-Stationen - eigenstaendiger
008370* Zaehler, nicht Teil der COMP-FELDER-Gruppe
008380*--------------------------------------------------------------------*
008390 77          C4-PATH-STEP        PIC S9(04) COMP.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-ANZ              PIC S9(04) COMP.
008900     05      C4-COUNT            PIC S9(04) COMP.
009000     05      C4-I1               PIC S9(04) COMP.
009100     05      C4-I2               PIC S9(04) COMP.
009200     05      C4-PTR              PIC S9(04) COMP.
009300     05      C4-SRC-IDX          PIC S9(04) COMP.
009400     05      C4-TGT-IDX          PIC S9(04) COMP.
009500     05      C4-TO-IDX           PIC S9(04) COMP.
009600     05      C4-POP-IDX          PIC S9(04) COMP.
009700     05      C4-SCAN-BEST-IDX    PIC S9(04) COMP.
009900
010000     05      C4-X.
010100      10                         PIC X VALUE LOW-VALUE.
010200      10     C4-X2               PIC X.
010300     05      C4-NUM REDEFINES C4-X
010400                                 PIC S9(04) COMP.
010500
010600     05      C9-ANZ              PIC S9(09) COMP.
010700     05      C9-POP-TIME         PIC S9(09) COMP.
010800     05      C9-SCAN-BEST-TIME   PIC S9(09) COMP.
010900
011000     05      C9-X.
011100      10                         PIC X(05) VALUE LOW-VALUE.
011200      10     C9-X4               PIC X(04).
011300     05      C9-NUM REDEFINES C9-X
011400                                 PIC S9(09) COMP.
011500
011600     05      C18-VAL             PIC S9(18) COMP.
011700     05      REPLY-LAENGE        PIC  9(04) COMP.
011800
011900*--------------------------------------------------------------------*
012000* Display-Felder: Praefix D
012100*--------------------------------------------------------------------*
012200 01          DISPLAY-FELDER.
012300     05      D-NUM1              PIC  9.
012400     05      D-NUM2              PIC  9(02).
012500     05      D-NUM4              PIC -9(04).
012600     05      D-NUM9              PIC  9(09).
012700
012800*--------------------------------------------------------------------*
012900* Felder mit konstantem Inhalt: Praefix K
013000*--------------------------------------------------------------------*
013100 01          KONSTANTE-FELDER.
013200     05      K-MODUL             PIC X(08)      VALUE "FLTGRF0M".
013300     05      K-PROG-VERSION      PIC X(07)      VALUE "D.01.00".
013400     05      K-MAX-AIRPORTS      PIC S9(04) COMP VALUE 200.
013500     05      K-MAX-EDGES         PIC S9(04) COMP VALUE 2000.
013600     05      K-MAX-QUEUE         PIC S9(04) COMP VALUE 3000.
013700     05      K-MAX-PATH-HOPS     PIC S9(04) COMP VALUE 30.
013800     05      K-INFINITY          PIC S9(09) COMP VALUE 99999.
013900
014000*----------------------------------------------------------------*
014100* Conditional-Felder
014200*----------------------------------------------------------------*
014300 01          SCHALTER.
014400     05      PRG-STATUS          PIC 9.
014500          88 PRG-OK                          VALUE ZERO.
014600          88 PRG-ABBRUCH                     VALUE 2.
014700
014800     05      QUERY-STATUS        PIC 9          VALUE ZERO.
014900          88 QUERY-CONTINUE                     VALUE ZERO.
015000          88 QUERY-STOP-SEARCH                  VALUE 1.
015100
015200     05      POP-STATUS          PIC 9          VALUE ZERO.
015300          88 POP-QUEUE-EMPTY                    VALUE ZERO.
015400          88 POP-ENTRY-FOUND                    VALUE 1.
015500
015600     05      PATH-STATUS         PIC 9          VALUE ZERO.
015700          88 PATH-WALK-CONTINUE                 VALUE ZERO.
015800          88 PATH-WALK-DONE                     VALUE 1.
015900
016000*--------------------------------------------------------------------*
016100* weitere Arbeitsfelder
016200*--------------------------------------------------------------------*
016300 01          WORK-FELDER.
016400     05      W-DUMMY             PIC X(02).
016500     05      W-LOOKUP-CODE       PIC X(03)      VALUE SPACES.
016600     05      W-LOOKUP-INDEX      PIC S9(04) COMP VALUE ZERO.
016700     05      W-PUSH-AIRPORT-IDX  PIC S9(04) COMP VALUE ZERO.
016800     05      W-PUSH-TIME         PIC S9(09) COMP VALUE ZERO.
016900
017000*--------------------------------------------------------------------*
017100* Flughafentabelle - je bekanntem Flughafen ein Eintrag
017200*--------------------------------------------------------------------*
017300 01          AIRPORT-TABLE.
017400     05      AIRPORT-ENTRY OCCURS 200 TIMES.
017500          10 AIRPORT-CODE        PIC X(03).
017600          10 AIRPORT-BEST-TIME   PIC S9(09) COMP.
017700          10 AIRPORT-PRED-INDEX  PIC S9(04) COMP.
017800          10 AIRPORT-IN-USE      PIC 9.
017900             88 AIRPORT-SLOT-EMPTY            VALUE 0.
018000             88 AIRPORT-SLOT-USED             VALUE 1.
018100          10 FILLER              PIC X(02).
018200     05      AIRPORT-COUNT       PIC S9(04) COMP VALUE ZERO.
018300     05      FILLER              PIC X(04)      VALUE SPACES.
018400
018500*--------------------------------------------------------------------*
018600* Kantentabelle - eine Kante je eingelesener Fahrplanzeile
018700*--------------------------------------------------------------------*
018800 01          EDGE-TABLE.
018900     05      EDGE-ENTRY OCCURS 2000 TIMES.
019000          10 EDGE-FROM           PIC X(03).
019100          10 EDGE-TO             PIC X(03).
019200          10 EDGE-DEPART         PIC S9(09) COMP.
019300          10 EDGE-ARRIVE         PIC S9(09) COMP.
019400          10 FILLER              PIC X(02).
019500     05      EDGE-COUNT          PIC S9(04) COMP VALUE ZERO.
019600     05      FILLER              PIC X(04)      VALUE SPACES.
019700
019800*--------------------------------------------------------------------*
019900* Warteschlange - nach Ankunftszeit sortiert per Linearsuche
020000*--------------------------------------------------------------------*
020100 01          QUEUE-TABLE.
020200     05      QUEUE-ENTRY OCCURS 3000 TIMES.
020300          10 QUEUE-AIRPORT-INDEX PIC S9(04) COMP.
020400          10 QUEUE-TIME          PIC S9(09) COMP.
020500          10 QUEUE-ACTIVE        PIC 9.
020600             88 QUEUE-SLOT-EMPTY              VALUE 0.
020700             88 QUEUE-SLOT-USED                VALUE 1.
020800          10 FILLER              PIC X(02).
020900     05      QUEUE-COUNT         PIC S9(04) COMP VALUE ZERO.
021000     05      FILLER              PIC X(04)      VALUE SPACES.
021100
021200*--------------------------------------------------------------------*
021300* Pfad-Arbeitsbereich (rueckwaerts vom Ziel bis zur Quelle gefuellt,
021400* anschliessend in GRF-R-PATH-AIRPORT-CODE umgekehrt)
021500*--------------------------------------------------------------------*
021600 01          PATH-WORK.
021700     05      PATH-STEP-AIRPORT OCCURS 30 TIMES
021800                                 PIC X(03).
021900 01          PATH-WORK-FLAT REDEFINES PATH-WORK
022000                                 PIC X(90).
022100
022200*--------------------------------------------------------------------*
022300* Uebergabebereich fuer den Aufruf von FLTUTL0M (Layout wie in
022400* dessen eigener LINKAGE SECTION - je Aufrufer und Aufgerufenem
022500* getrennt gefuehrt)
022600*--------------------------------------------------------------------*
022700 01          UTL-CALL-REC.
022800     05      UTL-FUNCTION        PIC X(03).
022900     05      UTL-RC              PIC S9(04) COMP.
023000     05      UTL-DAY-NAME        PIC X(09).
023100     05      UTL-TIME-HHMM       PIC X(05).
023200     05      UTL-DURATION-MINUTES PIC 9(04).
023300     05      UTL-DEPART-WEEK-MINUTE PIC 9(05).
023400     05      UTL-ARRIVE-WEEK-MINUTE PIC 9(05).
023500     05      UTL-WEEK-MINUTE-IN  PIC S9(09) COMP.
023600     05      UTL-NORM-DAY-NAME   PIC X(09).
023700     05      UTL-NORM-TIME-HHMM  PIC X(05).
023800
023900 LINKAGE SECTION.
024000*-->    Uebergabe aus FLTDRV0O
024100 01     GRF-LINK-REC.
024200    05  GRF-FUNCTION            PIC X(03).
024300          88 GRF-FN-BUILD          VALUE "BLD".
024400          88 GRF-FN-QUERY          VALUE "QRY".
024500    05  GRF-RC                  PIC S9(04) COMP.
024600*       0    = OK (bei QRY: Ziel erreicht)
024700*       100  = Ziel bei QRY unerreichbar (keine Route gefunden)
024800*       9999 = Tabellenueberlauf / Datenfehler - Abbruch
024900*----> Eingabe fuer BLD (eine Fahrplanzeile)
025000    05  GRF-BUILD-DATA.
025100       10 GRF-B-FROM-AIRPORT     PIC X(03).
025200       10 GRF-B-TO-AIRPORT       PIC X(03).
025300       10 GRF-B-DURATION-MINUTES PIC 9(04).
025400       10 GRF-B-DEPARTURE-TIME   PIC X(05).
025500       10 GRF-B-DAY-OF-FLIGHT    PIC X(09).
025600*----> Eingabe fuer QRY
025700    05  GRF-QUERY-DATA.
025800       10 GRF-Q-SOURCE-AIRPORT   PIC X(03).
025900       10 GRF-Q-TARGET-AIRPORT   PIC X(03).
026000       10 GRF-Q-START-WEEK-MINUTE PIC 9(05).
026100       10 GRF-Q-MIN-LAYOVER-MINUTES PIC 9(04).
026200*----> Ausgabe von QRY
026300    05  GRF-RESULT-DATA.
026400       10 GRF-R-ARRIVAL-WEEK-MINUTE PIC 9(05).
026500       10 GRF-R-PATH-LENGTH      PIC 9(02).
026600       10 GRF-R-PATH-AIRPORT-CODE OCCURS 30 TIMES
026700                                 PIC X(03).
026800
026900 PROCEDURE DIVISION USING GRF-LINK-REC.
027000******************************************************************
027100* Steuerungs-Section
027200******************************************************************
027300 A100-STEUERUNG SECTION.
027400 A100-00.
027500**  ---> wenn SWITCH-15 gesetzt ist
027600**  ---> nur Versionsstand zeigen und dann beenden
027700     IF  SHOW-VERSION
027800         DISPLAY K-MODUL " VERSION: " K-PROG-VERSION
027900         EXIT PROGRAM
028000     END-IF
028100
028200     PERFORM C000-INIT
028300
028400     EVALUATE TRUE
028500        WHEN GRF-FN-BUILD  PERFORM B100-BUILD-EDGE
028600        WHEN GRF-FN-QUERY  PERFORM B200-RUN-QUERY
028700        WHEN OTHER         MOVE 9999 TO GRF-RC
028800     END-EVALUATE
028900
029000     EXIT PROGRAM
029100     .
029200 A100-99.
029300     EXIT.
029400
029500******************************************************************
029600* Fahrplanzeile in die Kantentabelle aufnehmen, Abflug-/
029700* Ankunftsminute ueber FLTUTL0M errechnen (Funktion D2W)
029800******************************************************************
029900 B100-BUILD-EDGE SECTION.
030000 B100-00.
030100     MOVE "D2W"                     TO UTL-FUNCTION
030200     MOVE GRF-B-DAY-OF-FLIGHT       TO UTL-DAY-NAME
030300     MOVE GRF-B-DEPARTURE-TIME      TO UTL-TIME-HHMM
030400     MOVE GRF-B-DURATION-MINUTES    TO UTL-DURATION-MINUTES
030500
030600     CALL "FLTUTL0M" USING UTL-CALL-REC
030700
030800     IF  UTL-RC NOT = ZERO
030900         MOVE 9999 TO GRF-RC
031000         GO TO B100-99
031100     END-IF
031200
031300     ADD 1 TO EDGE-COUNT
031400     IF  EDGE-COUNT > K-MAX-EDGES
031500         DISPLAY "FLTGRF0M: KANTENTABELLE VOLL - MAX " K-MAX-EDGES
031600         SET PRG-ABBRUCH TO TRUE
031700         MOVE 9999 TO GRF-RC
031800         GO TO B100-99
031900     END-IF
032000
032100     MOVE GRF-B-FROM-AIRPORT        TO EDGE-FROM(EDGE-COUNT)
032200     MOVE GRF-B-TO-AIRPORT          TO EDGE-TO(EDGE-COUNT)
032300     MOVE UTL-DEPART-WEEK-MINUTE    TO EDGE-DEPART(EDGE-COUNT)
032400     MOVE UTL-ARRIVE-WEEK-MINUTE    TO EDGE-ARRIVE(EDGE-COUNT)
032500
032600*    beide Flughaefen in der Flughafentabelle bekannt machen,
032700*    damit auch reine Zielflughaefen ohne eigenen Abflug erfasst sind
032800     MOVE GRF-B-FROM-AIRPORT        TO W-LOOKUP-CODE
032900     PERFORM C100-FIND-OR-ADD-AIRPORT
033000     IF  PRG-ABBRUCH
033100         MOVE 9999 TO GRF-RC
033200         GO TO B100-99
033300     END-IF
033400
033500     MOVE GRF-B-TO-AIRPORT          TO W-LOOKUP-CODE
033600     PERFORM C100-FIND-OR-ADD-AIRPORT
033700     IF  PRG-ABBRUCH
033800         MOVE 9999 TO GRF-RC
033900         GO TO B100-99
034000     END-IF
034100
034200     MOVE ZERO TO GRF-RC
034300     .
034400 B100-99.
034500     EXIT.
034600
034700******************************************************************
034800* Fruehester-Ankunft-Suche zwischen zwei Flughaefen ueber die
034900* Warteschlange (Dijkstra-Verfahren, Linearsuche statt SEARCH)
035000******************************************************************
035100 B200-RUN-QUERY SECTION.
035200 B200-00.
035300*    Alle bekannten Flughaefen auf "unerreichbar" zuruecksetzen
035400     PERFORM C500-RESET-AIRPORT
035500        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AIRPORT-COUNT
035600
035700*    Quell- und Zielflughafen sicherstellen (auch wenn sie nie
035800*    Startflughafen einer Fahrplanzeile waren)
035900     MOVE GRF-Q-SOURCE-AIRPORT      TO W-LOOKUP-CODE
036000     PERFORM C100-FIND-OR-ADD-AIRPORT
036100     IF  PRG-ABBRUCH
036200         MOVE 9999 TO GRF-RC
036300         GO TO B200-99
036400     END-IF
036500     MOVE W-LOOKUP-INDEX            TO C4-SRC-IDX
036600
036700     MOVE GRF-Q-TARGET-AIRPORT      TO W-LOOKUP-CODE
036800     PERFORM C100-FIND-OR-ADD-AIRPORT
036900     IF  PRG-ABBRUCH
037000         MOVE 9999 TO GRF-RC
037100         GO TO B200-99
037200     END-IF
037300     MOVE W-LOOKUP-INDEX            TO C4-TGT-IDX
037400
037500     MOVE GRF-Q-START-WEEK-MINUTE   TO AIRPORT-BEST-TIME(C4-SRC-IDX)
037600     MOVE ZERO                      TO AIRPORT-PRED-INDEX(C4-SRC-IDX)
037700
037800*    Warteschlange leeren und Startknoten einreihen
037900     MOVE ZERO                      TO QUEUE-COUNT
038000     MOVE C4-SRC-IDX                TO W-PUSH-AIRPORT-IDX
038100     MOVE GRF-Q-START-WEEK-MINUTE   TO W-PUSH-TIME
038200     PERFORM C220-PUSH-QUEUE-ENTRY
038300     IF  PRG-ABBRUCH
038400         MOVE 9999 TO GRF-RC
038500         GO TO B200-99
038600     END-IF
038700
038800*    Hauptschleife: solange Warteschlange nicht leer und Ziel noch
038900*    nicht gezogen wurde
039000     SET QUERY-CONTINUE TO TRUE
039100     PERFORM B210-QUERY-LOOP-STEP
039200        UNTIL QUERY-STOP-SEARCH OR PRG-ABBRUCH
039300
039400     IF  PRG-ABBRUCH
039500         MOVE 9999 TO GRF-RC
039600         GO TO B200-99
039700     END-IF
039800
039900     IF  AIRPORT-BEST-TIME(C4-TGT-IDX) = K-INFINITY
040000*        unerreichbar - keine Route gefunden
040100         MOVE K-INFINITY            TO GRF-R-ARRIVAL-WEEK-MINUTE
040200         MOVE ZERO                  TO GRF-R-PATH-LENGTH
040300         MOVE 100                   TO GRF-RC
040400     ELSE
040500         MOVE AIRPORT-BEST-TIME(C4-TGT-IDX)
040600                                     TO GRF-R-ARRIVAL-WEEK-MINUTE
040700         PERFORM C400-BUILD-PATH
040800         IF  PRG-ABBRUCH
040900             MOVE 9999 TO GRF-RC
041000         ELSE
041100             MOVE ZERO TO GRF-RC
041200         END-IF
041300     END-IF
041400     .
041500 B200-99.
041600     EXIT.
041700
041800******************************************************************
041900* Ein Schritt der Suchschleife: ziehen, veraltete Eintraege
042000* verwerfen, bei Zielankunft sofort abbrechen, sonst Kanten
042100* relaxieren
042200******************************************************************
042300 B210-QUERY-LOOP-STEP SECTION.
042400 B210-00.
042500     PERFORM C200-POP-MIN-QUEUE-ENTRY
042600     IF  POP-QUEUE-EMPTY
042700         SET QUERY-STOP-SEARCH TO TRUE
042800         GO TO B210-99
042900     END-IF
043000
043100     IF  C9-POP-TIME > AIRPORT-BEST-TIME(C4-POP-IDX)
043200*        veralteter (stale) Eintrag - verwerfen, Schleife laeuft
043300*        weiter, ohne Kanten zu expandieren
043400         CONTINUE
043500     ELSE
043600         IF  C4-POP-IDX = C4-TGT-IDX
043700*            Ziel gezogen - fruehester-Ankunft-Suche beendet
043800             SET QUERY-STOP-SEARCH TO TRUE
043900         ELSE
044000             PERFORM C300-RELAX-EDGES-FROM
044100         END-IF
044200     END-IF
044300     .
044400 B210-99.
044500     EXIT.
044600
044700******************************************************************
044800* Flughafencode in der Flughafentabelle suchen, bei Nichtfund
044900* neu anlegen (Rueckgabe des Index in W-LOOKUP-INDEX)
045000******************************************************************
045100 C100-FIND-OR-ADD-AIRPORT SECTION.
045200 C100-00.
045300     MOVE ZERO TO C4-PTR
045400
045500     PERFORM C110-SCAN-AIRPORT-SLOT
045600        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > AIRPORT-COUNT
045700                                      OR C4-PTR NOT = ZERO
045800
045900     IF  C4-PTR NOT = ZERO
046000         MOVE C4-PTR TO W-LOOKUP-INDEX
046100         GO TO C100-99
046200     END-IF
046300
046400     IF  AIRPORT-COUNT >= K-MAX-AIRPORTS
046500         DISPLAY "FLTGRF0M: FLUGHAFENTABELLE VOLL - MAX "
046600                 K-MAX-AIRPORTS
046700         SET PRG-ABBRUCH TO TRUE
046800         MOVE ZERO TO W-LOOKUP-INDEX
046900         GO TO C100-99
047000     END-IF
047100
047200     ADD 1 TO AIRPORT-COUNT
047300     MOVE W-LOOKUP-CODE          TO AIRPORT-CODE(AIRPORT-COUNT)
047400     MOVE K-INFINITY             TO AIRPORT-BEST-TIME(AIRPORT-COUNT)
047500     MOVE ZERO                   TO AIRPORT-PRED-INDEX(AIRPORT-COUNT)
047600     SET AIRPORT-SLOT-USED(AIRPORT-COUNT)
047700                                 TO TRUE
047800     MOVE AIRPORT-COUNT          TO W-LOOKUP-INDEX
047900     .
048000 C100-99.
048100     EXIT.
048200
048300******************************************************************
048400* Teilschritt von C100: eine Flughafentabellen-Position pruefen
048500******************************************************************
048600 C110-SCAN-AIRPORT-SLOT SECTION.
048700 C110-00.
048800     IF  AIRPORT-CODE(C4-I1) = W-LOOKUP-CODE
048900         MOVE C4-I1 TO C4-PTR
049000     END-IF
049100     .
049200 C110-99.
049300     EXIT.
049400
049500******************************************************************
049600* Eintrag mit kleinster Ankunftszeit aus der Warteschlange ziehen
049700* (Linearsuche - keine indizierte Tabelle in diesem Haus)
049800******************************************************************
049900 C200-POP-MIN-QUEUE-ENTRY SECTION.
050000 C200-00.
050100     MOVE ZERO       TO C4-SCAN-BEST-IDX
050200     MOVE K-INFINITY TO C9-SCAN-BEST-TIME
050300
050400     PERFORM C210-SCAN-QUEUE-SLOT
050500        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > QUEUE-COUNT
050600
050700     IF  C4-SCAN-BEST-IDX = ZERO
050800         SET POP-QUEUE-EMPTY TO TRUE
050900         GO TO C200-99
051000     END-IF
051100
051200     SET POP-ENTRY-FOUND TO TRUE
051300     MOVE QUEUE-AIRPORT-INDEX(C4-SCAN-BEST-IDX) TO C4-POP-IDX
051400     MOVE QUEUE-TIME(C4-SCAN-BEST-IDX)          TO C9-POP-TIME
051500     SET QUEUE-SLOT-EMPTY(C4-SCAN-BEST-IDX)     TO TRUE
051600     .
051700 C200-99.
051800     EXIT.
051900
052000******************************************************************
052100* Teilschritt von C200: eine Warteschlangenposition pruefen
052200******************************************************************
052300 C210-SCAN-QUEUE-SLOT SECTION.
052400 C210-00.
052500     IF  QUEUE-SLOT-USED(C4-I1)
052600         IF  QUEUE-TIME(C4-I1) < C9-SCAN-BEST-TIME
052700             MOVE C4-I1             TO C4-SCAN-BEST-IDX
052800             MOVE QUEUE-TIME(C4-I1) TO C9-SCAN-BEST-TIME
052900         END-IF
053000     END-IF
053100     .
053200 C210-99.
053300     EXIT.
053400
053500******************************************************************
053600* Neuen Warteschlangeneintrag anhaengen
053700******************************************************************
053800 C220-PUSH-QUEUE-ENTRY SECTION.
053900 C220-00.
054000     IF  QUEUE-COUNT >= K-MAX-QUEUE
054100         DISPLAY "FLTGRF0M: WARTESCHLANGE VOLL - MAX " K-MAX-QUEUE
054200         SET PRG-ABBRUCH TO TRUE
054300         GO TO C220-99
054400     END-IF
054500
054600     ADD 1 TO QUEUE-COUNT
054700     MOVE W-PUSH-AIRPORT-IDX     TO QUEUE-AIRPORT-INDEX(QUEUE-COUNT)
054800     MOVE W-PUSH-TIME            TO QUEUE-TIME(QUEUE-COUNT)
054900     SET QUEUE-SLOT-USED(QUEUE-COUNT)
055000                                 TO TRUE
055100     .
055200 C220-99.
055300     EXIT.
055400
055500******************************************************************
055600* Alle vom gezogenen Flughafen abgehenden Kanten relaxieren -
055700* Anschluss- und Optimalitaetsregel siehe C310-RELAX-ONE-EDGE
055800*  weiter unten
055900******************************************************************
056000 C300-RELAX-EDGES-FROM SECTION.
056100 C300-00.
056200     PERFORM C310-RELAX-ONE-EDGE
056300        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > EDGE-COUNT
056400                                      OR PRG-ABBRUCH
056500     .
056600 C300-99.
056700     EXIT.
056800
056900******************************************************************
057000* Teilschritt von C300: eine einzelne Kante pruefen und ggf.
057100* relaxieren
057200******************************************************************
057300 C310-RELAX-ONE-EDGE SECTION.
057400 C310-00.
057500     IF  EDGE-FROM(C4-I2) NOT = AIRPORT-CODE(C4-POP-IDX)
057600         GO TO C310-99
057700     END-IF
057800
057900*    Anschlussregel: Abflug muss mindestens Ankunft plus
058000*    Mindestumsteigezeit sein - Gleichheit ist zulaessig
058100     IF  EDGE-DEPART(C4-I2) < C9-POP-TIME +
058200                               GRF-Q-MIN-LAYOVER-MINUTES
058300         GO TO C310-99
058400     END-IF
058500
058600     MOVE EDGE-TO(C4-I2)              TO W-LOOKUP-CODE
058700     PERFORM C100-FIND-OR-ADD-AIRPORT
058800     IF  PRG-ABBRUCH
058900         GO TO C310-99
059000     END-IF
059100     MOVE W-LOOKUP-INDEX               TO C4-TO-IDX
059200
059300*    Optimalitaetsregel: nur bei echter (strikter) Verbesserung
059400*    wird der Kandidat uebernommen und neu eingereiht
059500     IF  EDGE-ARRIVE(C4-I2) < AIRPORT-BEST-TIME(C4-TO-IDX)
059600         MOVE EDGE-ARRIVE(C4-I2) TO AIRPORT-BEST-TIME(C4-TO-IDX)
059700         MOVE C4-POP-IDX         TO AIRPORT-PRED-INDEX(C4-TO-IDX)
059800         MOVE C4-TO-IDX          TO W-PUSH-AIRPORT-IDX
059900         MOVE EDGE-ARRIVE(C4-I2) TO W-PUSH-TIME
060000         PERFORM C220-PUSH-QUEUE-ENTRY
060100     END-IF
060200     .
060300 C310-99.
060400     EXIT.
060500
060600******************************************************************
060700* Pfad ueber die Vorgaengerkette vom Ziel zur Quelle zurueckver-
060800* folgen und in Quelle-zu-Ziel-Reihenfolge in GRF-RESULT-DATA
060900* ablegen
061100******************************************************************
061200 C400-BUILD-PATH SECTION.
061300 C400-00.
061400     MOVE ZERO    TO C4-PATH-STEP
061500     MOVE C4-TGT-IDX TO C4-I1
061600     SET PATH-WALK-CONTINUE TO TRUE
061700
061800     PERFORM C410-APPEND-PATH-STEP
061900        UNTIL PATH-WALK-DONE OR PRG-ABBRUCH
062000
062100     IF  PRG-ABBRUCH
062200         GO TO C400-99
062300     END-IF
062400
062500     MOVE C4-PATH-STEP TO GRF-R-PATH-LENGTH
062600
062700     PERFORM C420-COPY-REVERSED
062800        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-PATH-STEP
062900     .
063000 C400-99.
063100     EXIT.
063200
063300******************************************************************
063400* Teilschritt von C400: einen Flughafen der Vorgaengerkette an-
063500* haengen und zum Vorgaenger weiterwandern
063600******************************************************************
063700 C410-APPEND-PATH-STEP SECTION.
063800 C410-00.
063900     ADD 1 TO C4-PATH-STEP
064000     IF  C4-PATH-STEP > K-MAX-PATH-HOPS
064100         DISPLAY "FLTGRF0M: PFADLAENGE UEBER MAX " K-MAX-PATH-HOPS
064200         SET PRG-ABBRUCH TO TRUE
064300         SET PATH-WALK-DONE TO TRUE
064400         GO TO C410-99
064500     END-IF
064600
064700     MOVE AIRPORT-CODE(C4-I1) TO PATH-STEP-AIRPORT(C4-PATH-STEP)
064800
064900     IF  AIRPORT-PRED-INDEX(C4-I1) = ZERO
065000         SET PATH-WALK-DONE TO TRUE
065100     ELSE
065200         MOVE AIRPORT-PRED-INDEX(C4-I1) TO C4-I1
065300     END-IF
065400     .
065500 C410-99.
065600     EXIT.
065700
065800******************************************************************
065900* Teilschritt von C400: rueckwaerts gefuellten Pfad in Quelle-zu-
066000* Ziel-Reihenfolge umkopieren
066100******************************************************************
066200 C420-COPY-REVERSED SECTION.
066300 C420-00.
066400     COMPUTE C4-I2 = C4-PATH-STEP - C4-I1 + 1
066500     MOVE PATH-STEP-AIRPORT(C4-I2) TO GRF-R-PATH-AIRPORT-CODE(C4-I1)
066600     .
066700 C420-99.
066800     EXIT.
066900
067000******************************************************************
067100* Best-Ankunftszeit-Tabelle fuer eine neue Anfrage zuruecksetzen
067200******************************************************************
067300 C500-RESET-AIRPORT SECTION.
067400 C500-00.
067500     MOVE K-INFINITY TO AIRPORT-BEST-TIME(C4-I1)
067600     MOVE ZERO       TO AIRPORT-PRED-INDEX(C4-I1)
067700     .
067800 C500-99.
067900     EXIT.
068000
068100******************************************************************
068200* Initialisierung von Feldern (Kanten-/Flughafentabellen bleiben
068300* ueber alle Aufrufe hinweg bestehen und werden hier NICHT
068400* zurueckgesetzt)
068500******************************************************************
068600 C000-INIT SECTION.
068700 C000-00.
068800     MOVE ZERO TO GRF-RC
068900     MOVE ZERO TO QUERY-STATUS
069000     MOVE ZERO TO POP-STATUS
069100     MOVE ZERO TO PATH-STATUS
069200     .
069300 C000-99.
069400     EXIT.
069500
069600******************************************************************
069700* ENDE Source-Programm
069800******************************************************************
