000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     FLTUTL0M.
000400 AUTHOR.         H. GRUENAUER.
000500 INSTALLATION.   WSOFT RECHENZENTRUM - FAHRPLANWESEN.
000600 DATE-WRITTEN.   1987-06-15.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2000-03-14
001200* Letzte Version   :: C.04.00
001300* Kurzbeschreibung :: Umrechnung Abflug-/Ankunftszeit auf
001400*                     Wochenminute und zurueck (FLTGRF0M-Hilfsmodul)
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*------------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                           *
002000*---------|------------|-----|-------------------------------------*
002100* A.00.00 | 1987-06-15 | HGR | Neuerstellung - Umlegung Abflug-/    *
002200*         |            |     | Ankunftszeit auf Wochenminute        *
002300* A.01.00 | 1988-02-20 | HGR | Fehlerbehandlung fuer ungueltige      *
002400*         |            |     | Tagesnamen ergaenzt (Abbruch)         *
002500* A.02.00 | 1989-09-05 | WK  | Kurzform der Wochentage (MON..SUN)    *
002600*         |            |     | zusaetzlich zugelassen                *
002700* B.00.00 | 1991-04-12 | WK  | Normalisierung Minute->Tag/Zeit       *
002800*         |            |     | (Modulo-Umlegung) eingebaut           *
002900* B.01.00 | 1993-01-30 | RSC | Aufruf-Schnittstelle auf Funktions-   *
003000*         |            |     | Code umgestellt (D2W / W2D)          *
003100* B.02.00 | 1995-07-19 | RSC | Anpassung fuer FLTGRF0M - je Fahrplan-*
003200*         |            |     | zeile ein Einzelaufruf statt Batch    *
003300* C.00.00 | 1998-10-02 | DPM | JAHR-2000-UMSTELLUNG: Datumsfelder    *
003400*         |            |     | vierstellig, Jahrhundertwechsel bei   *
003500*         |            |     | Tagesindex-Berechnung geprueft        *
003600* C.01.00 | 1999-02-11 | DPM | Ticket SSF-4471: Abbruch bei leerem   *
003700*         |            |     | Zeitstring statt Weiterlauf mit Null  *
003800* C.02.00 | 1999-08-25 | AHN | Ticket SSF-4602: Wochenminute darf     *
003900*         |            |     | ueber 10079 hinauslaufen (Wochenende) *
004000* C.03.00 | 1999-11-08 | AHN | Ticket SSF-4699: Kommentarbereinigung,*
004100*         |            |     | keine Logikaenderung                  *
004150* C.04.00 | 2000-03-14 | DPM | Ticket SSF-4802: Jahrtausendwechsel-  *
004160*         |            |     | Nachkontrolle, Modul erneut freige-   *
004170*         |            |     | geben, keine Codeaenderung            *
004200*------------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* FLTUTL0M ist das gemeinsame Zeitrechnungs-Modul fuer die
004700* Fahrplan-Verarbeitung (FLTDRV0O/FLTGRF0M). Zwei Funktionen stehen
004800* ueber UTL-FUNCTION zur Verfuegung:
004900*   D2W = Wochentag + Uhrzeit (HH:MM) + Dauer  -> Wochenminute(n)
005000*   W2D = Wochenminute (auch < 0 oder >= 10080) -> Wochentag+Uhrzeit
005100* Ein nicht erkannter Wochentagsname oder eine fehlerhafte Uhrzeit
005200* ist ein Datenfehler und fuehrt zu UTL-RC = 9999 (Abbruch beim
005300* Aufrufer) - keine stille Korrektur.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006500                      " .,;-_!$%&/=*+".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007320*--------------------------------------------------------------------*
007330* Doppelpunktzaehler beim Zerlegen des Uhrzeitstrings - eigen-
007340* staendig, nicht Teil der WORK-FELDER-Gruppe
007350*--------------------------------------------------------------------*
007360 77          W-COLON-COUNT        PIC S9(04) COMP VALUE ZERO.
007400*--------------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*--------------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-ANZ              PIC S9(04) COMP.
007900     05      C4-COUNT            PIC S9(04) COMP.
008000     05      C4-I1               PIC S9(04) COMP.
008100     05      C4-I2               PIC S9(04) COMP.
008200     05      C4-LEN              PIC S9(04) COMP.
008300     05      C4-PTR              PIC S9(04) COMP.
008400     05      C4-HH                PIC S9(04) COMP.
008500     05      C4-MI                PIC S9(04) COMP.
008600     05      C4-DAYIDX            PIC S9(04) COMP.
008700
008800     05      C4-X.
008900      10                         PIC X VALUE LOW-VALUE.
009000      10     C4-X2               PIC X.
009100     05      C4-NUM REDEFINES C4-X
009200                                 PIC S9(04) COMP.
009300
009400     05      C9-ANZ              PIC S9(09) COMP.
009500     05      C9-COUNT            PIC S9(09) COMP.
009600
009700     05      C9-WEEKMIN          PIC S9(09) COMP.
009800     05      C9-NORMMIN          PIC S9(09) COMP.
009900
010000     05      C18-VAL             PIC S9(18) COMP.
010100
010200     05      REPLY-LAENGE        PIC  9(04) COMP.
010300
010400*--------------------------------------------------------------------*
010500* Display-Felder: Praefix D
010600*--------------------------------------------------------------------*
010700 01          DISPLAY-FELDER.
010800     05      D-NUM1              PIC  9.
010900     05      D-NUM2              PIC  9(02).
011000     05      D-NUM3              PIC  9(03).
011100     05      D-NUM4              PIC -9(04).
011200     05      D-NUM6              PIC  9(06).
011300     05      D-NUM9              PIC  9(09).
011400
011500*--------------------------------------------------------------------*
011600* Felder mit konstantem Inhalt: Praefix K
011700*--------------------------------------------------------------------*
011800 01          KONSTANTE-FELDER.
011900     05      K-MODUL             PIC X(08)          VALUE "FLTUTL0M".
012000     05      K-PROG-VERSION      PIC X(07)          VALUE "C.04.00".
012100     05      K-MIN-JE-TAG        PIC S9(04) COMP     VALUE 1440.
012200     05      K-MIN-JE-WOCHE      PIC S9(05) COMP     VALUE 10080.
012300
012400*----------------------------------------------------------------*
012500* Conditional-Felder
012600*----------------------------------------------------------------*
012700 01          SCHALTER.
012800     05      FILE-STATUS         PIC X(02).
012900          88 FILE-OK                         VALUE "00".
013000          88 FILE-NOK                        VALUE "01" THRU "99".
013100     05      REC-STAT REDEFINES  FILE-STATUS.
013200        10   FILE-STATUS1        PIC X.
013300          88 FILE-EOF                        VALUE "1".
013400          88 FILE-INVALID                    VALUE "2".
013500        10                       PIC X.
013600
013700     05      PRG-STATUS          PIC 9.
013800          88 PRG-OK                          VALUE ZERO.
013900          88 PRG-NOK                         VALUE 1 THRU 9.
014000          88 PRG-ABBRUCH                     VALUE 2.
014100
014200     05      TAG-GEFUNDEN        PIC 9          VALUE ZERO.
014300          88 TAG-OK                             VALUE ZERO.
014400          88 TAG-NOK                            VALUE 1.
014500
014600*--------------------------------------------------------------------*
014700* weitere Arbeitsfelder
014800*--------------------------------------------------------------------*
014900 01          WORK-FELDER.
015000     05      W-DUMMY             PIC X(02).
015100     05      W-TAG-UC            PIC X(09)      VALUE SPACES.
015200          88 TAG-IST-MONTAG      VALUE "MONDAY   " "MON      ".
015300          88 TAG-IST-DIENSTAG    VALUE "TUESDAY  " "TUE      ".
015400          88 TAG-IST-MITTWOCH    VALUE "WEDNESDAY" "WED      ".
015500          88 TAG-IST-DONNERSTAG  VALUE "THURSDAY " "THU      ".
015600          88 TAG-IST-FREITAG     VALUE "FRIDAY   " "FRI      ".
015700          88 TAG-IST-SAMSTAG     VALUE "SATURDAY " "SAT      ".
015800          88 TAG-IST-SONNTAG     VALUE "SUNDAY   " "SUN      ".
015900     05      W-HHMM               PIC X(05)      VALUE SPACES.
016000     05      W-HH-ALPHA           PIC X(02)      VALUE SPACES.
016100     05      W-MI-ALPHA           PIC X(02)      VALUE SPACES.
016300     05      W-MINUTE-IM-TAG      PIC S9(09) COMP VALUE ZERO.
016400     05      W-MOD-DIVIDEND       PIC S9(09) COMP VALUE ZERO.
016500     05      W-MOD-DIVISOR        PIC S9(09) COMP VALUE ZERO.
016600     05      W-MOD-QUOTIENT       PIC S9(09) COMP VALUE ZERO.
016700     05      W-MOD-REST           PIC S9(09) COMP VALUE ZERO.
016800     05      W-TAGNAMEN-TABELLE.
016900          10 FILLER               PIC X(09) VALUE "MONDAY   ".
017000          10 FILLER               PIC X(09) VALUE "TUESDAY  ".
017100          10 FILLER               PIC X(09) VALUE "WEDNESDAY".
017200          10 FILLER               PIC X(09) VALUE "THURSDAY ".
017300          10 FILLER               PIC X(09) VALUE "FRIDAY   ".
017400          10 FILLER               PIC X(09) VALUE "SATURDAY ".
017500          10 FILLER               PIC X(09) VALUE "SUNDAY   ".
017600     05      W-TAGNAMEN REDEFINES W-TAGNAMEN-TABELLE
017700                                 OCCURS 7 TIMES
017800                                 PIC X(09).
017900
018000 LINKAGE SECTION.
018100*-->    Uebergabe aus FLTGRF0M / FLTDRV0O
018200 01     UTL-LINK-REC.
018300    05  UTL-FUNCTION            PIC X(03).
018400          88 UTL-FN-D2W             VALUE "D2W".
018500          88 UTL-FN-W2D             VALUE "W2D".
018600    05  UTL-RC                  PIC S9(04) COMP.
018700*       0    = OK
018800*       9999 = Datenfehler (ungueltiger Tag / Uhrzeit) - Abbruch
018900*----> Eingabe fuer D2W
019000    05  UTL-DAY-NAME             PIC X(09).
019100    05  UTL-TIME-HHMM            PIC X(05).
019200    05  UTL-DURATION-MINUTES     PIC 9(04).
019300*----> Ausgabe von D2W
019400    05  UTL-DEPART-WEEK-MINUTE   PIC 9(05).
019500    05  UTL-ARRIVE-WEEK-MINUTE   PIC 9(05).
019600*----> Eingabe fuer W2D
019700    05  UTL-WEEK-MINUTE-IN       PIC S9(09) COMP.
019800*----> Ausgabe von W2D
019900    05  UTL-NORM-DAY-NAME        PIC X(09).
020000    05  UTL-NORM-TIME-HHMM       PIC X(05).
020100
020200 PROCEDURE DIVISION USING UTL-LINK-REC.
020300******************************************************************
020400* Steuerungs-Section
020500******************************************************************
020600 A100-STEUERUNG SECTION.
020700 A100-00.
020800**  ---> wenn SWITCH-15 gesetzt ist
020900**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
021000     IF  SHOW-VERSION
021100         DISPLAY K-MODUL " VERSION: " K-PROG-VERSION
021200         EXIT PROGRAM
021300     END-IF
021400
021500     PERFORM C000-INIT
021600
021700     EVALUATE TRUE
021800        WHEN UTL-FN-D2W  PERFORM B100-COMPUTE-MINUTES
021900        WHEN UTL-FN-W2D  PERFORM B200-NORMALIZE-MINUTE
022000        WHEN OTHER       MOVE 9999 TO UTL-RC
022100     END-EVALUATE
022200
022300     EXIT PROGRAM
022400     .
022500 A100-99.
022600     EXIT.
022700
022800******************************************************************
022900* Wochentag/Uhrzeit/Dauer -> Wochenminute(n) errechnen, Funktion
023000* D2W, aufgerufen von FLTGRF0M je Fahrplanzeile
023100******************************************************************
023200 B100-COMPUTE-MINUTES SECTION.
023300 B100-00.
023400     PERFORM C100-PARSE-DAY-NAME
023500     IF  PRG-ABBRUCH
023600         MOVE 9999 TO UTL-RC
023700         GO TO B100-99
023800     END-IF
023900
024000     PERFORM C200-PARSE-TIME-STRING
024100     IF  PRG-ABBRUCH
024200         MOVE 9999 TO UTL-RC
024300         GO TO B100-99
024400     END-IF
024500
024600*    departWeekMinute = dayIndex * 1440 + (HH * 60 + MM)
024700     COMPUTE C9-WEEKMIN = (C4-DAYIDX * K-MIN-JE-TAG)
024800                         + (C4-HH * 60 + C4-MI)
024900
025000     MOVE C9-WEEKMIN                  TO UTL-DEPART-WEEK-MINUTE
025100
025200*    arriveWeekMinute = departWeekMinute + durationMinutes
025300*    KEIN Modulo hier - Ueberlauf ueber Wochenende ist gewollt
025400     COMPUTE C9-WEEKMIN = C9-WEEKMIN + UTL-DURATION-MINUTES
025500     MOVE C9-WEEKMIN                  TO UTL-ARRIVE-WEEK-MINUTE
025600
025700     MOVE ZERO                        TO UTL-RC
025800     .
025900 B100-99.
026000     EXIT.
026100
026200******************************************************************
026300* Wochenminute (auch ausserhalb 0..10079) -> Wochentag + Uhrzeit
026400* wandeln, Funktion W2D, aufgerufen von FLTDRV0O fuer den Bericht
026500******************************************************************
026600 B200-NORMALIZE-MINUTE SECTION.
026700 B200-00.
026800*    ((m mod 10080) + 10080) mod 10080  -  faltet negative und
026900*    zu grosse Werte auf eine repraesentative Woche zurueck
027000     MOVE UTL-WEEK-MINUTE-IN           TO W-MOD-DIVIDEND
027100     MOVE K-MIN-JE-WOCHE               TO W-MOD-DIVISOR
027200     PERFORM C300-COMPUTE-REST
027300     MOVE W-MOD-REST                   TO C9-NORMMIN
027400
027500     ADD K-MIN-JE-WOCHE                TO C9-NORMMIN
027600     MOVE C9-NORMMIN                   TO W-MOD-DIVIDEND
027700     MOVE K-MIN-JE-WOCHE               TO W-MOD-DIVISOR
027800     PERFORM C300-COMPUTE-REST
027900     MOVE W-MOD-REST                   TO C9-NORMMIN
028000
028100     COMPUTE C4-DAYIDX = C9-NORMMIN / K-MIN-JE-TAG
028200     MOVE C9-NORMMIN                   TO W-MOD-DIVIDEND
028300     MOVE K-MIN-JE-TAG                 TO W-MOD-DIVISOR
028400     PERFORM C300-COMPUTE-REST
028500     MOVE W-MOD-REST                   TO W-MINUTE-IM-TAG
028600
028700     ADD 1 TO C4-DAYIDX
028800     MOVE W-TAGNAMEN(C4-DAYIDX)       TO UTL-NORM-DAY-NAME
028900
029000     COMPUTE C4-HH = W-MINUTE-IM-TAG / 60
029100     MOVE W-MINUTE-IM-TAG              TO W-MOD-DIVIDEND
029200     MOVE 60                           TO W-MOD-DIVISOR
029300     PERFORM C300-COMPUTE-REST
029400     MOVE W-MOD-REST                   TO C4-MI
029500
029600     MOVE C4-HH                       TO D-NUM2
029700     MOVE D-NUM2                      TO W-HH-ALPHA
029800     MOVE C4-MI                       TO D-NUM2
029900     MOVE D-NUM2                      TO W-MI-ALPHA
030000
030100     STRING W-HH-ALPHA  DELIMITED BY SIZE,
030200            ":"         DELIMITED BY SIZE,
030300            W-MI-ALPHA  DELIMITED BY SIZE
030400       INTO UTL-NORM-TIME-HHMM
030500
030600     MOVE ZERO                        TO UTL-RC
030700     .
030800 B200-99.
030900     EXIT.
031000
031100******************************************************************
031200* Tagesnamen pruefen und in Index 1 (Montag) .. 7 (Sonntag) wandeln,
031300* Grossschreibung wird vorher erzwungen (INSPECT CONVERTING)
031400******************************************************************
031500 C100-PARSE-DAY-NAME SECTION.
031600 C100-00.
031700     MOVE SPACES TO W-TAG-UC
031800     MOVE UTL-DAY-NAME TO W-TAG-UC
031900     INSPECT W-TAG-UC
032000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
032100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032200
032300     EVALUATE TRUE
032400        WHEN TAG-IST-MONTAG      MOVE 0 TO C4-DAYIDX
032500        WHEN TAG-IST-DIENSTAG    MOVE 1 TO C4-DAYIDX
032600        WHEN TAG-IST-MITTWOCH    MOVE 2 TO C4-DAYIDX
032700        WHEN TAG-IST-DONNERSTAG  MOVE 3 TO C4-DAYIDX
032800        WHEN TAG-IST-FREITAG     MOVE 4 TO C4-DAYIDX
032900        WHEN TAG-IST-SAMSTAG     MOVE 5 TO C4-DAYIDX
033000        WHEN TAG-IST-SONNTAG     MOVE 6 TO C4-DAYIDX
033100        WHEN OTHER
033200             DISPLAY "FLTUTL0M: ungueltiger Wochentag >"
033300                     UTL-DAY-NAME "< - Datenfehler"
033400             SET PRG-ABBRUCH TO TRUE
033500     END-EVALUATE
033600     .
033700 C100-99.
033800     EXIT.
033900
034000******************************************************************
034100* Uhrzeitstring "HH:MM" zerlegen und pruefen, Doppelpunktzahl wird
034200* ueber C210-COUNT-COLONS mitgezaehlt (kein FUNCTION-Intrinsic)
034300******************************************************************
034400 C200-PARSE-TIME-STRING SECTION.
034500 C200-00.
034600     MOVE UTL-TIME-HHMM TO W-HHMM
034700     MOVE ZERO           TO W-COLON-COUNT
034800
034900     PERFORM C210-COUNT-COLONS
035000        VARYING C4-PTR FROM 1 BY 1 UNTIL C4-PTR > 5
035100
035200     IF  W-COLON-COUNT NOT = 1
035300         DISPLAY "FLTUTL0M: ungueltige Uhrzeit >" UTL-TIME-HHMM
035400                 "< - Datenfehler"
035500         SET PRG-ABBRUCH TO TRUE
035600         GO TO C200-99
035700     END-IF
035800
035900     UNSTRING W-HHMM DELIMITED BY ":"
036000              INTO W-HH-ALPHA, W-MI-ALPHA
036100
036200     IF  W-HH-ALPHA IS NOT NUMERIC
036300     OR  W-MI-ALPHA IS NOT NUMERIC
036400         DISPLAY "FLTUTL0M: ungueltige Uhrzeit >" UTL-TIME-HHMM
036500                 "< - Datenfehler"
036600         SET PRG-ABBRUCH TO TRUE
036700         GO TO C200-99
036800     END-IF
036900
037000     MOVE W-HH-ALPHA TO C4-HH
037100     MOVE W-MI-ALPHA TO C4-MI
037200     .
037300 C200-99.
037400     EXIT.
037500
037600******************************************************************
037700* Doppelpunkte in W-HHMM zaehlen (Teilschritt von C200)
037800******************************************************************
037900 C210-COUNT-COLONS SECTION.
038000 C210-00.
038100     IF  W-HHMM(C4-PTR:1) = ":"
038200         ADD 1 TO W-COLON-COUNT
038300     END-IF
038400     .
038500 C210-99.
038600     EXIT.
038700
038800******************************************************************
038900* Rest einer Ganzzahldivision (Ersatz fuer die MOD-Rechenvorschrift)
039000* W-MOD-DIVIDEND / W-MOD-DIVISOR herein, W-MOD-REST heraus
039100******************************************************************
039200 C300-COMPUTE-REST SECTION.
039300 C300-00.
039400     COMPUTE W-MOD-QUOTIENT = W-MOD-DIVIDEND / W-MOD-DIVISOR
039500     COMPUTE W-MOD-REST = W-MOD-DIVIDEND
039600                         - (W-MOD-DIVISOR * W-MOD-QUOTIENT)
039700     .
039800 C300-99.
039900     EXIT.
040000
040100******************************************************************
040200* Initialisierung von Feldern
040300******************************************************************
040400 C000-INIT SECTION.
040500 C000-00.
040600     INITIALIZE SCHALTER
040700     MOVE ZERO TO UTL-RC
040800     .
040900 C000-99.
041000     EXIT.
041100
041200******************************************************************
041300* ENDE Source-Programm
041400******************************************************************
