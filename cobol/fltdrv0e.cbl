000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     FLTDRV0O.
000400 AUTHOR.         A. HUBER-NOWATNY.
000500 INSTALLATION.   WSOFT RECHENZENTRUM - FAHRPLANWESEN.
000600 DATE-WRITTEN.   1990-02-14.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2001-09-03
001200* Letzte Version   :: E.01.00
001300* Kurzbeschreibung :: Batchtreiber Fahrplan-Einlesen und
001400*                     Verbindungssuche (ruft FLTGRF0M / FLTUTL0M)
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*------------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                           *
002000*---------|------------|-----|-------------------------------------*
002100* A.00.00 | 1990-02-14 | AHN | Neuerstellung - Einlesen Fahrplan-   *
002200*         |            |     | Datei, ein Aufruf FLTGRF0M je Zeile  *
002300* A.01.00 | 1990-08-22 | AHN | Anfragedatei und Berichtsdatei        *
002400*         |            |     | hinzugefuegt                          *
002500* B.00.00 | 1992-05-30 | WK  | Berichtszeilen (Kopf/Zusammenfassung/ *
002600*         |            |     | Pfad) je Anfrage ausgegeben            *
002700* B.01.00 | 1994-01-11 | RSC | Fehlerbehandlung bei RC 9999 aus       *
002800*         |            |     | FLTGRF0M/FLTUTL0M vereinheitlicht      *
002900* C.00.00 | 1996-03-25 | HGR | Zaehler fuer geladene Fahrplanzeilen   *
003000*         |            |     | und verarbeitete Anfragen ergaenzt     *
003100* C.01.00 | 1998-10-02 | DPM | JAHR-2000-UMSTELLUNG: keine zwei-       *
003200*         |            |     | stelligen Jahresfelder im Treiber,     *
003300*         |            |     | Datumsausgabe ueber FLTUTL0M geprueft  *
003400* D.00.00 | 1999-11-30 | AHN | Ticket SSF-4711: RC 100 (keine Route)  *
003500*         |            |     | aus FLTGRF0M wird jetzt sauber als     *
003600*         |            |     | eigene Berichtszeile ausgegeben        *
003700* E.00.00 | 2000-06-19 | DPM | Seitenvorschub vor der ersten          *
003800*         |            |     | Berichtszeile ergaenzt (C01)           *
003900* E.01.00 | 2001-09-03 | AHN | Ticket SSF-4933: Anfragedatei wird     *
004000*         |            |     | jetzt bis zum wirklichen Dateiende     *
004100*         |            |     | durchlaufen, auch bei RC 100            *
004200*------------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* FLTDRV0O ist der Batchtreiber der Fahrplan-Verbindungssuche. Er
004700* liest die Fahrplandatei FLIGHT-SCHEDULE-FILE zeilenweise ein (erste
004800* Zeile = Kopfzeile, wird ueberlesen) und uebergibt jede Fahrplanzeile
004900* per CALL an FLTGRF0M (Funktion BLD), das daraus den Verbindungs-
005000* graphen aufbaut. Anschliessend wird die Anfragedatei
005100* QUERY-CONTROL-FILE zeilenweise gelesen; zu jeder Anfrage wird
005200* FLTGRF0M (Funktion QRY) nach der fruehesten Ankunft gefragt und
005300* das Ergebnis in die Berichtsdatei ROUTE-REPORT-FILE geschrieben.
005400* Es werden ueber alle Anfragen hinweg KEINE Summen/Endsummen
005500* gebildet - jede Anfrage liefert genau ihren eigenen Berichts-
005600* abschnitt (Kopf/Zusammenfassung/Pfadzeilen bzw. Kopf/Fehlanzeige).
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     C01 IS TOP-OF-FORM
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT FLIGHT-SCHEDULE-FILE ASSIGN TO "SCHEDULE"
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS SCHED-FILE-STATUS.
007600     SELECT QUERY-CONTROL-FILE   ASSIGN TO "QUERYCTL"
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS QRY-FILE-STATUS.
007900     SELECT ROUTE-REPORT-FILE    ASSIGN TO "RPTFILE"
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS RPT-FILE-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  FLIGHT-SCHEDULE-FILE
008600     RECORD CONTAINS 80 CHARACTERS.
008700 01  SCHED-RECORD.
008800     05      SCHED-RECORD-TEXT   PIC X(78).
008900     05      FILLER              PIC X(02).
009000
009100 FD  QUERY-CONTROL-FILE
009200     RECORD CONTAINS 80 CHARACTERS.
009300 01  QUERY-RECORD.
009400     05      QUERY-RECORD-TEXT   PIC X(78).
009500     05      FILLER              PIC X(02).
009600
009700 FD  ROUTE-REPORT-FILE
009800     RECORD CONTAINS 80 CHARACTERS.
009900 01  RPT-LINE.
010000     05      RPT-LINE-TEXT       PIC X(78).
010100     05      FILLER              PIC X(02).
010200
010300 WORKING-STORAGE SECTION.
010350*--------------------------------------------------------------------*
010360* Laufindex fuer die Pfad-Rueckgabe von FLTGRF0M - eigenstaendig,
010370* nicht Teil der COMP-FELDER-Gruppe
010380*--------------------------------------------------------------------*
010390 77          C4-PATH-IDX         PIC S9(04) COMP.
010400*--------------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*--------------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C4-ANZ              PIC S9(04) COMP.
010900     05      C4-I1               PIC S9(04) COMP.
011000     05      C4-HOPS             PIC S9(04) COMP.
011100
011300     05      C4-X.
011400      10                         PIC X VALUE LOW-VALUE.
011500      10     C4-X2               PIC X.
011600     05      C4-NUM REDEFINES C4-X
011700                                 PIC S9(04) COMP.
011800
011900     05      C9-SCHED-COUNT      PIC S9(09) COMP VALUE ZERO.
012000     05      C9-QUERY-COUNT      PIC S9(09) COMP VALUE ZERO.
012100
012200     05      C9-X.
012300      10                         PIC X(05) VALUE LOW-VALUE.
012400      10     C9-X4               PIC X(04).
012500     05      C9-NUM REDEFINES C9-X
012600                                 PIC S9(09) COMP.
012700
012800     05      C18-VAL             PIC S9(18) COMP.
012900     05      REPLY-LAENGE        PIC  9(04) COMP.
013000     05      FILLER              PIC X(02)      VALUE SPACES.
013100
013200*--------------------------------------------------------------------*
013300* Display-Felder: Praefix D
013400*--------------------------------------------------------------------*
013500 01          DISPLAY-FELDER.
013600     05      D-NUM1              PIC  9.
013700     05      D-NUM2              PIC  9(02).
013800     05      D-NUM4              PIC -9(04).
013900     05      D-NUM9              PIC  9(09).
014000     05      FILLER              PIC X(02)      VALUE SPACES.
014100
014200*--------------------------------------------------------------------*
014300* Felder mit konstantem Inhalt: Praefix K
014400*--------------------------------------------------------------------*
014500 01          KONSTANTE-FELDER.
014600     05      K-MODUL             PIC X(08)      VALUE "FLTDRV0O".
014700     05      K-PROG-VERSION      PIC X(07)      VALUE "E.01.00".
014800     05      FILLER              PIC X(02)      VALUE SPACES.
014900
015000*----------------------------------------------------------------*
015100* Conditional-Felder
015200*----------------------------------------------------------------*
015300 01          SCHALTER.
015400     05      PRG-STATUS          PIC 9.
015500          88 PRG-OK                          VALUE ZERO.
015600          88 PRG-ABBRUCH                     VALUE 2.
015700
015800     05      SCHED-FILE-STATUS   PIC X(02).
015900          88 SCHED-FILE-OK                   VALUE "00".
016000          88 SCHED-FILE-NOK                  VALUE "01" THRU "99".
016100     05      SCHED-REC-STAT REDEFINES SCHED-FILE-STATUS.
016200        10   SCHED-FILE-STATUS1  PIC X.
016300        10                       PIC X.
016400
016500     05      QRY-FILE-STATUS     PIC X(02).
016600          88 QRY-FILE-OK                     VALUE "00".
016700          88 QRY-FILE-NOK                    VALUE "01" THRU "99".
016800
016900     05      RPT-FILE-STATUS     PIC X(02).
017000          88 RPT-FILE-OK                     VALUE "00".
017100          88 RPT-FILE-NOK                    VALUE "01" THRU "99".
017200
017300     05      SCHED-EOF-SW        PIC 9       VALUE ZERO.
017400          88 SCHED-EOF                       VALUE 1.
017500     05      QRY-EOF-SW          PIC 9       VALUE ZERO.
017600          88 QRY-EOF                         VALUE 1.
017700     05      FIRST-RPT-SW        PIC 9       VALUE ZERO.
017800          88 FIRST-RPT-LINE                  VALUE ZERO.
017900          88 NOT-FIRST-RPT-LINE              VALUE 1.
018000     05      FILLER              PIC X(02)      VALUE SPACES.
018100
018200*--------------------------------------------------------------------*
018300* weitere Arbeitsfelder
018400*--------------------------------------------------------------------*
018500 01          WORK-FELDER.
018600     05      W-DUMMY             PIC X(02).
018700     05      FILLER              PIC X(02)      VALUE SPACES.
018800
018900*--------------------------------------------------------------------*
019000* Fahrplanzeile nach dem Zerlegen der Eingabezeile
019100*--------------------------------------------------------------------*
019200 01          WS-SCHEDULE-ROW.
019300     05      WS-SCHED-FROM       PIC X(03).
019400     05      WS-SCHED-TO         PIC X(03).
019500     05      WS-SCHED-DURATION   PIC  9(04).
019600     05      WS-SCHED-DEPART-TIME PIC X(05).
019700*            Ankunftszeit lt. Datei - wird gelesen, aber nie
019800*            weiterverwendet (Ankunft wird stets aus Abflug +
019900*            Dauer errechnet, siehe FLTGRF0M/FLTUTL0M)
020000     05      WS-SCHED-ARRIVE-RAW PIC X(05).
020100     05      WS-SCHED-DAY        PIC X(09).
020200     05      FILLER              PIC X(02).
020300
020400*--------------------------------------------------------------------*
020500* Anfragezeile nach dem Zerlegen
020600*--------------------------------------------------------------------*
020700 01          WS-QUERY-ROW.
020800     05      WS-QRY-SOURCE       PIC X(03).
020900     05      WS-QRY-TARGET       PIC X(03).
021000     05      WS-QRY-START-MINUTE PIC  9(05).
021100     05      WS-QRY-MIN-LAYOVER  PIC  9(04).
021200     05      FILLER              PIC X(02).
021300
021400*--------------------------------------------------------------------*
021500* alternative Sicht auf die Berichtszeile (fuer TRACE-Zwecke)
021600*--------------------------------------------------------------------*
021700 01          RPT-LINE-ALT REDEFINES RPT-LINE
021800                                 PIC X(80).
021900
022000*--------------------------------------------------------------------*
022100* Uebergabebereich fuer den Aufruf von FLTGRF0M (Layout wie in
022200* dessen eigener LINKAGE SECTION - je Aufrufer und Aufgerufenem
022300* getrennt gefuehrt)
022400*--------------------------------------------------------------------*
022500 01          GRF-LINK-REC.
022600     05      GRF-FUNCTION            PIC X(03).
022700     05      GRF-RC                  PIC S9(04) COMP.
022800     05      GRF-BUILD-DATA.
022900        10   GRF-B-FROM-AIRPORT      PIC X(03).
023000        10   GRF-B-TO-AIRPORT        PIC X(03).
023100        10   GRF-B-DURATION-MINUTES  PIC  9(04).
023200        10   GRF-B-DEPARTURE-TIME    PIC X(05).
023300        10   GRF-B-DAY-OF-FLIGHT     PIC X(09).
023400     05      GRF-QUERY-DATA.
023500        10   GRF-Q-SOURCE-AIRPORT    PIC X(03).
023600        10   GRF-Q-TARGET-AIRPORT    PIC X(03).
023700        10   GRF-Q-START-WEEK-MINUTE PIC  9(05).
023800        10   GRF-Q-MIN-LAYOVER-MINUTES
023900                                     PIC  9(04).
024000     05      GRF-RESULT-DATA.
024100        10   GRF-R-ARRIVAL-WEEK-MINUTE
024200                                     PIC  9(05).
024300        10   GRF-R-PATH-LENGTH       PIC  9(02).
024400        10   GRF-R-PATH-AIRPORT-CODE OCCURS 30 TIMES
024500                                     PIC X(03).
024600
024700*--------------------------------------------------------------------*
024800* Uebergabebereich fuer den Aufruf von FLTUTL0M
024900*--------------------------------------------------------------------*
025000 01          UTL-CALL-REC.
025100     05      UTL-FUNCTION            PIC X(03).
025200     05      UTL-RC                  PIC S9(04) COMP.
025300     05      UTL-DAY-NAME            PIC X(09).
025400     05      UTL-TIME-HHMM           PIC X(05).
025500     05      UTL-DURATION-MINUTES    PIC  9(04).
025600     05      UTL-DEPART-WEEK-MINUTE  PIC  9(05).
025700     05      UTL-ARRIVE-WEEK-MINUTE  PIC  9(05).
025800     05      UTL-WEEK-MINUTE-IN      PIC S9(09) COMP.
025900     05      UTL-NORM-DAY-NAME       PIC X(09).
026000     05      UTL-NORM-TIME-HHMM      PIC X(05).
026100
026200 PROCEDURE DIVISION.
026300******************************************************************
026400* Steuerungs-Section
026500******************************************************************
026600 A100-STEUERUNG SECTION.
026700 A100-00.
026800**  ---> wenn SWITCH-15 gesetzt ist
026900**  ---> nur Versionsstand zeigen und dann beenden
027000     IF  SHOW-VERSION
027100         DISPLAY K-MODUL " VERSION: " K-PROG-VERSION
027200         STOP RUN
027300     END-IF
027400
027500**  ---> Vorlauf: Dateien oeffnen etc.
027600     PERFORM B000-VORLAUF
027700**  ---> Verarbeitung
027800     IF  PRG-ABBRUCH
027900         CONTINUE
028000     ELSE
028100         PERFORM B100-VERARBEITUNG
028200     END-IF
028300
028400**  ---> Nachlauf: Dateien schliessen etc.
028500     PERFORM B090-ENDE
028600     STOP RUN
028700     .
028800 A100-99.
028900     EXIT.
029000
029100******************************************************************
029200* Vorlauf
029300******************************************************************
029400 B000-VORLAUF SECTION.
029500 B000-00.
029600     PERFORM C000-INIT
029700     PERFORM F100-OPEN-FILES
029800     .
029900 B000-99.
030000     EXIT.
030100
030200******************************************************************
030300* Ende
030400******************************************************************
030500 B090-ENDE SECTION.
030600 B090-00.
030700     CLOSE FLIGHT-SCHEDULE-FILE
030800     CLOSE QUERY-CONTROL-FILE
030900     CLOSE ROUTE-REPORT-FILE
031000
031100     IF  PRG-ABBRUCH
031200         DISPLAY ">>> ABBRUCH !!! <<<"
031300     ELSE
031400         MOVE C9-SCHED-COUNT TO D-NUM9
031500         DISPLAY "FLTDRV0O: " D-NUM9 " FAHRPLANZEILEN GELADEN"
031600         MOVE C9-QUERY-COUNT TO D-NUM9
031700         DISPLAY "FLTDRV0O: " D-NUM9 " ANFRAGEN VERARBEITET"
031800     END-IF
031900     .
032000 B090-99.
032100     EXIT.
032200
032300******************************************************************
032400* Verarbeitung
032500******************************************************************
032600 B100-VERARBEITUNG SECTION.
032700 B100-00.
032800     PERFORM L100-LOAD-SCHEDULE
032900
033000     IF  NOT PRG-ABBRUCH
033100         PERFORM Q100-PROCESS-QUERIES
033200     END-IF
033300     .
033400 B100-99.
033500     EXIT.
033600
033700******************************************************************
033800* Fahrplandatei einlesen: Kopfzeile ueberlesen, dann je Zeile
033900* eine Kante an FLTGRF0M uebergeben
034000******************************************************************
034100 L100-LOAD-SCHEDULE SECTION.
034200 L100-00.
034300**  ---> Kopfzeile lesen und verwerfen (Schritt 2)
034400     READ FLIGHT-SCHEDULE-FILE
034500        AT END SET SCHED-EOF TO TRUE
034600     END-READ
034700
034800     IF  NOT SCHED-EOF
034900**       ---> erste Datenzeile lesen (Schritt 3 beginnt hier)
035000         READ FLIGHT-SCHEDULE-FILE
035100            AT END SET SCHED-EOF TO TRUE
035200         END-READ
035300     END-IF
035400
035500     PERFORM L110-LOAD-ONE-ROW UNTIL SCHED-EOF OR PRG-ABBRUCH
035600     .
035700 L100-99.
035800     EXIT.
035900
036000******************************************************************
036100* Teilschritt von L100: eine Fahrplanzeile zerlegen und in die
036200* Kantentabelle (FLTGRF0M) aufnehmen
036300******************************************************************
036400 L110-LOAD-ONE-ROW SECTION.
036500 L110-00.
036600     PERFORM L200-PARSE-SCHEDULE-ROW
036700
036800     MOVE "BLD"                    TO GRF-FUNCTION
036900     MOVE WS-SCHED-FROM            TO GRF-B-FROM-AIRPORT
037000     MOVE WS-SCHED-TO              TO GRF-B-TO-AIRPORT
037100     MOVE WS-SCHED-DURATION        TO GRF-B-DURATION-MINUTES
037200     MOVE WS-SCHED-DEPART-TIME     TO GRF-B-DEPARTURE-TIME
037300     MOVE WS-SCHED-DAY             TO GRF-B-DAY-OF-FLIGHT
037400
037500     CALL "FLTGRF0M" USING GRF-LINK-REC
037600
037700     EVALUATE GRF-RC
037800        WHEN ZERO
037900             ADD 1 TO C9-SCHED-COUNT
038000        WHEN OTHER
038100             MOVE GRF-RC TO D-NUM4
038200             DISPLAY "FLTDRV0O: FEHLER BEIM AUFBAU KANTE - RC "
038300                     D-NUM4
038400             SET PRG-ABBRUCH TO TRUE
038500     END-EVALUATE
038600
038700     READ FLIGHT-SCHEDULE-FILE
038800        AT END SET SCHED-EOF TO TRUE
038900     END-READ
039000     .
039100 L110-99.
039200     EXIT.
039300
039400******************************************************************
039500* Teilschritt von L110: Fahrplanzeile auf Komma zerlegen
039700******************************************************************
039800 L200-PARSE-SCHEDULE-ROW SECTION.
039900 L200-00.
040000     MOVE SPACES TO WS-SCHEDULE-ROW
040100     UNSTRING SCHED-RECORD-TEXT DELIMITED BY ","
040200        INTO  WS-SCHED-FROM
040300              WS-SCHED-TO
040400              WS-SCHED-DURATION
040500              WS-SCHED-DEPART-TIME
040600              WS-SCHED-ARRIVE-RAW
040700              WS-SCHED-DAY
040800     .
040900 L200-99.
041000     EXIT.
041100
041200******************************************************************
041300* Anfragedatei verarbeiten: je Anfragezeile Verbindungssuche
041400* in FLTGRF0M anstossen und Bericht ausgeben
041500******************************************************************
041600 Q100-PROCESS-QUERIES SECTION.
041700 Q100-00.
041800     READ QUERY-CONTROL-FILE
041900        AT END SET QRY-EOF TO TRUE
042000     END-READ
042100
042200     PERFORM Q110-PROCESS-ONE-QUERY UNTIL QRY-EOF OR PRG-ABBRUCH
042300     .
042400 Q100-99.
042500     EXIT.
042600
042700******************************************************************
042800* Teilschritt von Q100: eine Anfrage zerlegen, suchen lassen und
042900* den Berichtsabschnitt drucken
043000******************************************************************
043100 Q110-PROCESS-ONE-QUERY SECTION.
043200 Q110-00.
043300     PERFORM Q200-PARSE-QUERY-ROW
043400
043500     MOVE "QRY"                    TO GRF-FUNCTION
043600     MOVE WS-QRY-SOURCE            TO GRF-Q-SOURCE-AIRPORT
043700     MOVE WS-QRY-TARGET            TO GRF-Q-TARGET-AIRPORT
043800     MOVE WS-QRY-START-MINUTE      TO GRF-Q-START-WEEK-MINUTE
043900     MOVE WS-QRY-MIN-LAYOVER       TO GRF-Q-MIN-LAYOVER-MINUTES
044000
044100     CALL "FLTGRF0M" USING GRF-LINK-REC
044200
044300     EVALUATE GRF-RC
044400        WHEN ZERO
044500             ADD 1 TO C9-QUERY-COUNT
044600             PERFORM R100-PRINT-ROUTE-REPORT
044700        WHEN 100
044800             ADD 1 TO C9-QUERY-COUNT
044900             PERFORM R100-PRINT-ROUTE-REPORT
045000        WHEN OTHER
045100             MOVE GRF-RC TO D-NUM4
045200             DISPLAY "FLTDRV0O: FEHLER BEI SUCHE - RC " D-NUM4
045300             SET PRG-ABBRUCH TO TRUE
045400     END-EVALUATE
045500
045600     READ QUERY-CONTROL-FILE
045700        AT END SET QRY-EOF TO TRUE
045800     END-READ
045900     .
046000 Q110-99.
046100     EXIT.
046200
046300******************************************************************
046400* Teilschritt von Q110: Anfragezeile auf Komma zerlegen
046500******************************************************************
046600 Q200-PARSE-QUERY-ROW SECTION.
046700 Q200-00.
046800     MOVE SPACES TO WS-QUERY-ROW
046900     UNSTRING QUERY-RECORD-TEXT DELIMITED BY ","
047000        INTO  WS-QRY-SOURCE
047100              WS-QRY-TARGET
047200              WS-QRY-START-MINUTE
047300              WS-QRY-MIN-LAYOVER
047400     .
047500 Q200-99.
047600     EXIT.
047700
047800******************************************************************
047900* Berichtsabschnitt fuer eine Anfrage drucken (REPORTS /
048000* ROUTE-REPORT - ein Abschnitt je Anfrage, keine Endsummen)
048100******************************************************************
048200 R100-PRINT-ROUTE-REPORT SECTION.
048300 R100-00.
048400     IF  FIRST-RPT-LINE
048500         MOVE SPACES TO RPT-LINE
048600         WRITE RPT-LINE AFTER ADVANCING TOP-OF-FORM
048700         SET NOT-FIRST-RPT-LINE TO TRUE
048800     END-IF
048900
049000**  ---> Kopfzeile: Quelle und Ziel der Anfrage
049100     MOVE SPACES TO RPT-LINE
049200     STRING "ANFRAGE VON "          DELIMITED BY SIZE,
049300            GRF-Q-SOURCE-AIRPORT    DELIMITED BY SIZE,
049400            " NACH "                DELIMITED BY SIZE,
049500            GRF-Q-TARGET-AIRPORT    DELIMITED BY SIZE
049600     INTO   RPT-LINE-TEXT
049700     WRITE  RPT-LINE
049800
049900     IF  GRF-RC = 100
050000**       ---> unerreichbar - keine Route gefunden
050100         MOVE SPACES TO RPT-LINE
050200         STRING "  KEINE VERBINDUNG GEFUNDEN" DELIMITED BY SIZE
050300         INTO   RPT-LINE-TEXT
050400         WRITE  RPT-LINE
050500     ELSE
050600**       ---> Zusammenfassung: Ankunftszeit und Zwischenstopps
050700         MOVE GRF-R-ARRIVAL-WEEK-MINUTE TO UTL-WEEK-MINUTE-IN
050800         MOVE "W2D"                     TO UTL-FUNCTION
050900         CALL "FLTUTL0M" USING UTL-CALL-REC
051000
051100         COMPUTE C4-HOPS = GRF-R-PATH-LENGTH - 1
051200         MOVE C4-HOPS TO D-NUM4
051300
051400         MOVE SPACES TO RPT-LINE
051500         STRING "  ANKUNFT "               DELIMITED BY SIZE,
051600                UTL-NORM-DAY-NAME          DELIMITED BY SPACE,
051700                " "                        DELIMITED BY SIZE,
051800                UTL-NORM-TIME-HHMM         DELIMITED BY SIZE,
051900                " - "                      DELIMITED BY SIZE,
052000                D-NUM4                     DELIMITED BY SIZE,
052100                " ZWISCHENSTOPP(S)"        DELIMITED BY SIZE
052200         INTO   RPT-LINE-TEXT
052300         WRITE  RPT-LINE
052400
052500         PERFORM R110-PRINT-PATH-LINE
052600            VARYING C4-PATH-IDX FROM 1 BY 1
052700                    UNTIL C4-PATH-IDX > GRF-R-PATH-LENGTH
052800     END-IF
052900     .
053000 R100-99.
053100     EXIT.
053200
053300******************************************************************
053400* Teilschritt von R100: eine Flughafenzeile des Reiseweges drucken
053500* (Reihenfolge Quelle -> Ziel, wie von FLTGRF0M geliefert)
053600******************************************************************
053700 R110-PRINT-PATH-LINE SECTION.
053800 R110-00.
053900     MOVE SPACES TO RPT-LINE
054000     STRING "    - "                              DELIMITED BY SIZE,
054100            GRF-R-PATH-AIRPORT-CODE(C4-PATH-IDX)   DELIMITED BY SIZE
054200     INTO   RPT-LINE-TEXT
054300     WRITE  RPT-LINE
054400     .
054500 R110-99.
054600     EXIT.
054700
054800******************************************************************
054900* Dateien oeffnen
055000******************************************************************
055100 F100-OPEN-FILES SECTION.
055200 F100-00.
055300     OPEN INPUT  FLIGHT-SCHEDULE-FILE
055400     IF  SCHED-FILE-NOK
055500         DISPLAY "FLTDRV0O: OPEN FAHRPLANDATEI FEHLER - STATUS "
055600                 SCHED-FILE-STATUS
055700         SET PRG-ABBRUCH TO TRUE
055800         GO TO F100-99
055900     END-IF
056000
056100     OPEN INPUT  QUERY-CONTROL-FILE
056200     IF  QRY-FILE-NOK
056300         DISPLAY "FLTDRV0O: OPEN ANFRAGEDATEI FEHLER - STATUS "
056400                 QRY-FILE-STATUS
056500         SET PRG-ABBRUCH TO TRUE
056600         GO TO F100-99
056700     END-IF
056800
056900     OPEN OUTPUT ROUTE-REPORT-FILE
057000     IF  RPT-FILE-NOK
057100         DISPLAY "FLTDRV0O: OPEN BERICHTSDATEI FEHLER - STATUS "
057200                 RPT-FILE-STATUS
057300         SET PRG-ABBRUCH TO TRUE
057400     END-IF
057500     .
057600 F100-99.
057700     EXIT.
057800
057900******************************************************************
058000* Initialisierung von Feldern
058100******************************************************************
058200 C000-INIT SECTION.
058300 C000-00.
058400     INITIALIZE SCHALTER
058500     MOVE ZERO TO C9-SCHED-COUNT
058600     MOVE ZERO TO C9-QUERY-COUNT
058700     .
058800 C000-99.
058900     EXIT.
059000
059100******************************************************************
059200* ENDE Source-Programm
059300******************************************************************
